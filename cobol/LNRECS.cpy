000100*=============================================================*
000200*    LNRECS  -  INPUT LINE / CATEGORY OUTPUT / LOG RECORDS    *
000300*    COPY MEMBER FOR THE LINE FILTER BATCH RUN                *
000400*=============================================================*
000500*--------------------------------------------------------------
000600*    ONE LINE OF AN INPUT TEXT FILE, BEFORE CLASSIFICATION.
000700*    TRAILING SPACE IS NOT SIGNIFICANT - SEE LNFLTR 220-/
000800*    230-/240- FOR HOW TRAILING SPACE IS STRIPPED AND COUNTED.
000900*--------------------------------------------------------------
001000 01  LNR-INPUT-LINE.
001100     03  LNR-IN-LINE                 PIC X(80)  VALUE SPACES.
001200     03  FILLER                      PIC X(20)  VALUE SPACES.
001300
001400*    CHARACTER-AT-A-TIME VIEW OF THE SAME 80 BYTES, USED BY
001500*    THE FLOAT/INTEGER PATTERN SCAN IN 220- AND 230-.
001600 01  LNR-INPUT-LINE-CHARS REDEFINES LNR-INPUT-LINE.
001700     03  LNR-IN-LINE-CHAR OCCURS 80 TIMES
001800                           INDEXED BY LNR-IN-LINE-IDX
001900                           PIC X(01).
002000
002100*--------------------------------------------------------------
002200*    A WHOLE NUMBER PARSED FROM AN INPUT LINE.  A V IN A PICTURE
002300*    IS AN IMPLIED DECIMAL POINT ONLY - IT RESERVES NO PRINT
002400*    POSITION - SO THE FIELD ACTUALLY WRITTEN TO THE INTEGERS
002500*    OUTPUT FILE HAS TO BE A ZERO-SUPPRESSED NUMERIC-EDITED
002600*    PICTURE, NOT A PLAIN DISPLAY NUMERIC, OR THE FILE FILLS UP
002700*    WITH 18-DIGIT ZERO-PADDED STRINGS.  FLOATING MINUS SUPPLIES
002800*    THE SIGN; NO LEADING ZEROS, NO PLUS SIGN.
002900*--------------------------------------------------------------
003000 01  LNR-INTEGER-RECORD.
003100     03  LNR-INT-VALUE                PIC -(17)9.
003200     03  FILLER                       PIC X(10)  VALUE SPACES.
003300
003400*--------------------------------------------------------------
003500*    A DECIMAL NUMBER PARSED FROM AN INPUT LINE, CARRIED TO
003600*    FIVE DECIMAL PLACES.  SAME ZERO-SUPPRESSED, FLOATING-MINUS
003700*    EDITING AS LNR-INT-VALUE ABOVE, PLUS AN ACTUAL DECIMAL
003800*    POINT - THE FRACTIONAL DIGITS ARE NEVER SUPPRESSED, SO THE
003900*    FILE ALWAYS CARRIES ALL FIVE OF THEM, E.G. -12.50000.
004000*--------------------------------------------------------------
004100 01  LNR-FLOAT-RECORD.
004200     03  LNR-FLT-VALUE                PIC -(12)9.99999.
004300     03  FILLER                       PIC X(10)  VALUE SPACES.
004400
004500*--------------------------------------------------------------
004600*    ANY LINE THAT FAILED BOTH THE FLOAT TEST AND THE INTEGER
004700*    TEST, KEPT VERBATIM (TRAILING SPACE TRIMMED ON WRITE).
004800*--------------------------------------------------------------
004900 01  LNR-STRING-RECORD.
005000     03  LNR-STR-VALUE                PIC X(80)  VALUE SPACES.
005100     03  FILLER                       PIC X(10)  VALUE SPACES.
005200
005300*--------------------------------------------------------------
005400*    ONE LINE OF THE RUN LISTING.  BUILT A FIELD AT A TIME IN
005500*    900-BEGIN-LOG-MESSAGE, THEN DISPLAYED AS LNR-LOG-LINE-X.
005600*--------------------------------------------------------------
005700 01  LNR-LOG-LINE.
005800     03  LNR-LOG-TIMESTAMP            PIC X(19)  VALUE SPACES.
005900     03  FILLER                       PIC X(01)  VALUE SPACE.
006000     03  LNR-LOG-LEVEL-BRACKETED      PIC X(09)  VALUE SPACES.
006100     03  LNR-LOG-MESSAGE              PIC X(120) VALUE SPACES.
006200     03  FILLER                       PIC X(01)  VALUE SPACES.
006300
006400*    FLAT 150-BYTE VIEW USED FOR THE ACTUAL DISPLAY STATEMENT -
006500*    THIS SHOP'S USUAL HABIT OF GIVING A GROUP RECORD A SINGLE
006600*    PIC X ALIAS WHEN IT IS GOING STRAIGHT TO SYSOUT.
006700 01  LNR-LOG-LINE-X REDEFINES LNR-LOG-LINE PIC X(150).
