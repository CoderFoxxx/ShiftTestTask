000100*=============================================================*
000200*    PROGRAM  :  LNFLTR                                       *
000300*    TITLE    :  TEXT LINE CLASSIFIER / FILE FILTER            *
000400*=============================================================*
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. LNFLTR.
000700 AUTHOR. G SALGADO.
000800 INSTALLATION. STAFF SYSTEMS GROUP.
000900 DATE-WRITTEN. 04/11/1987.
001000 DATE-COMPILED.
001100 SECURITY.  UNCLASSIFIED - INTERNAL BATCH UTILITY.
001200
001300*---------------------------------------------------------------
001400*    CHANGE LOG
001500*---------------------------------------------------------------
001600*    DATE       WHO   REQUEST    DESCRIPTION
001700*    ---------  ----  ---------  ----------------------------
001800*    04/11/1987 GS    INITIAL    FIRST CUT - READS ONE TEXT
001900*                                FILE NAMED ON THE OPERATOR
002000*                                CONSOLE, SPLITS NUMBERS FROM
002100*                                TEXT INTO TWO SCRATCH FILES.
002200*    19/02/1988 GS    STF-0042   ADDED THE DECIMAL (FLOAT)
002300*                                CATEGORY - SHOP HAD BEEN
002400*                                LUMPING DECIMALS IN WITH TEXT.
002500*    02/08/1988 RTM   STF-0061   CONTROL CARD REPLACES THE
002600*                                CONSOLE PROMPT - UP TO 10
002700*                                INPUT FILES PER RUN.
002800*    14/01/1989 RTM   STF-0073   APPEND-OR-OVERWRITE SWITCH
002900*                                ADDED TO THE CONTROL CARD.
003000*    23/06/1989 GS    STF-0088   SHORT / FULL STATISTICS
003100*                                SWITCH ADDED.  MIN/MAX/MEAN
003200*                                NOW REPORTED FOR BOTH NUMERIC
003300*                                CATEGORIES.
003400*    11/03/1990 RTM   STF-0101   PREFIX PARAMETER ADDED SO TWO
003500*                                RUNS CAN SHARE ONE DIRECTORY.
003600*    30/09/1991 GS    STF-0119   LOG LINES NOW CARRY A REAL
003700*                                TIMESTAMP INSTEAD OF A BARE
003800*                                SEQUENCE NUMBER.
003900*    17/07/1992 RTM   STF-0133   LONGEST/SHORTEST STRING
004000*                                LENGTH ADDED TO FULL STATS.
004100*    05/05/1993 GS    STF-0148   RAISED WORK TABLE CAPACITY
004200*                                FROM 500 TO 2000 LINES PER
004300*                                CATEGORY - WAREHOUSE FEED WAS
004400*                                OVERFLOWING.
004500*    21/01/1994 RTM   STF-0160   FLOAT PARSER NOW ACCEPTS AN
004600*                                EXPONENT (E.G. 1.0E+3).
004700*    09/11/1995 GS    STF-0177   MISSING INPUT FILE NO LONGER
004800*                                ABENDS THE RUN - WARN AND
004900*                                SKIP, PER OPERATIONS REQUEST.
005000*    03/02/1997 RTM   STF-0190   ONLY *.TXT INPUT PATHS ARE
005100*                                HONOURED NOW - SPOOL DIRECTORY
005200*                                HAD STARTED ACCUMULATING JUNK.
005300*    18/08/1998 GS    STF-0205   YEAR 2000 READINESS REVIEW -
005400*                                TIMESTAMP BUILD CONFIRMED 4-
005500*                                DIGIT YEAR THROUGHOUT, NO
005600*                                2-DIGIT YEAR FIELDS REMAIN.
005700*    22/01/1999 RTM   STF-0205   Y2K SIGN-OFF - NO FURTHER
005800*                                CHANGES REQUIRED.
005900*    14/06/2001 GS    STF-0231   OUTPUT FILE STATUS CHECKED
006000*                                AFTER OPEN - BAD MOUNT ON THE
006100*                                OUTPUT VOLUME WAS SILENTLY
006200*                                DROPPING RECORDS.
006300*    09/09/2004 RTM   STF-0260   LOGGER PARAGRAPH FACTORED OUT
006400*                                SO EVERY PARAGRAPH LOGS THE
006500*                                SAME WAY.
006600*    27/03/2009 GS    STF-0298   INTEGER MEAN TRUNCATES TOWARD
006700*                                ZERO RATHER THAN ROUNDING -
006800*                                MATCHES THE OLD DESK CALC.
006900*    15/10/2013 RTM   STF-0330   MINOR - CLARIFIED COMMENTS
007000*                                AROUND THE APPEND/OVERWRITE
007100*                                REWRITE LOGIC FOR THE NEW HIRE.
007200*    03/06/2014 GS    STF-0345   FLOATS/INTEGERS FILES WERE AN
007300*                                IMPLIED-DECIMAL PICTURE WITH NO
007400*                                ZERO SUPPRESSION - REWORKED AS
007500*                                EDITED, FLOATING-MINUS FIELDS SO
007600*                                THE OUTPUT MATCHES THE LISTING.
007700*    19/08/2014 GS    STF-0352   STATISTICS REPORT RAN THE COUNT
007800*                                AND STATS LINES TOGETHER WITH NO
007900*                                BLANK BETWEEN GROUPS - ADDED THE
008000*                                USUAL DISPLAY SPACE SEPARATOR.
008100*    14/07/2015 GS    STF-0366   STATISTICS LISTING WORDING DID
008200*                                NOT MATCH THE PUBLISHED REPORT
008300*                                FORMAT - RELABELLED THE COUNT
008400*                                AND FULL-STATS LINES AND PUT
008500*                                LONGEST AHEAD OF SHORTEST.
008600*    02/11/2015 RTM   STF-0370   INTEGER TEST ACCEPTED ANY
008700*                                STRING OF DIGITS AND 232- THEN
008800*                                KEPT ONLY THE LAST 18 - A LINE
008900*                                OUTSIDE 64-BIT RANGE NOW FALLS
009000*                                THROUGH TO THE STRING CATEGORY
009100*                                INSTEAD OF BEING TRUNCATED.
009200*    09/01/2016 GS    STF-0378   SAME FAMILY OF BUG ON THE FLOAT
009300*                                SIDE - A 3-OR-MORE DIGIT EXPONENT
009400*                                WAS SILENTLY SHORTENED TO TWO
009500*                                DIGITS AT 223- INSTEAD OF BEING
009600*                                REJECTED - 2.5E123 CAME OUT AS
009700*                                2.5E12.  220- NOW FAILS THE FLOAT
009800*                                TEST ON A 3+ DIGIT EXPONENT SO THE
009900*                                LINE FILES AS A STRING INSTEAD.
010000*---------------------------------------------------------------
010100
010200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010300 ENVIRONMENT DIVISION.
010400 CONFIGURATION SECTION.
010500 SOURCE-COMPUTER. IBM-370.
010600 OBJECT-COMPUTER. IBM-370.
010700 SPECIAL-NAMES.
010800     C01 IS TOP-OF-FORM
010900     CLASS LNS-SIGN-CHAR    IS '+' '-'
011000     CLASS LNS-DIGIT-CHAR   IS '0' THRU '9'
011100     CLASS LNS-EXPONENT-CHR IS 'E' 'e'
011200     SWITCH-0 IS UPSI-0 LNS-TRIAL-RUN-SW
011300                      ON STATUS IS LNS-TRIAL-RUN
011400                     OFF STATUS IS LNS-PRODUCTION-RUN.
011500*    UPSI-0 IS RESERVED FOR A "TRIAL RUN, CLASSIFY BUT DO NOT
011600*    WRITE" SWITCH REQUESTED UNDER STF-0298 - NOT YET WIRED
011700*    INTO THE PROCEDURE DIVISION.  LEAVE SET OFF.
011800
011900 INPUT-OUTPUT SECTION.
012000 FILE-CONTROL.
012100     SELECT LNF-CONTROL-FILE ASSIGN TO "LNCTLCRD"
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS  IS FS-CONTROL-FILE.
012400
012500     SELECT OPTIONAL LNF-INPUT-FILE ASSIGN TO WS-CURR-INPUT-NAME
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS  IS FS-INPUT-FILE.
012800
012900     SELECT LNF-INTEGERS-FILE ASSIGN TO WS-INTEGERS-FILENAME
013000         ORGANIZATION IS LINE SEQUENTIAL
013100         FILE STATUS  IS FS-INTEGERS-FILE.
013200
013300     SELECT LNF-FLOATS-FILE ASSIGN TO WS-FLOATS-FILENAME
013400         ORGANIZATION IS LINE SEQUENTIAL
013500         FILE STATUS  IS FS-FLOATS-FILE.
013600
013700     SELECT LNF-STRINGS-FILE ASSIGN TO WS-STRINGS-FILENAME
013800         ORGANIZATION IS LINE SEQUENTIAL
013900         FILE STATUS  IS FS-STRINGS-FILE.
014000
014100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014200 DATA DIVISION.
014300 FILE SECTION.
014400 FD  LNF-CONTROL-FILE
014500     RECORDING MODE IS F.
014600     COPY LNPARMS.
014700
014800 FD  LNF-INPUT-FILE
014900     RECORDING MODE IS F.
015000 01  LNF-INPUT-RECORD.
015100     03  LNF-INPUT-DATA             PIC X(80).
015200     03  FILLER                     PIC X(04)  VALUE SPACES.
015300
015400 FD  LNF-INTEGERS-FILE
015500     RECORDING MODE IS F.
015600 01  LNF-INTEGERS-RECORD.
015700     03  LNF-INTEGERS-DATA          PIC X(80).
015800     03  FILLER                     PIC X(04)  VALUE SPACES.
015900
016000 FD  LNF-FLOATS-FILE
016100     RECORDING MODE IS F.
016200 01  LNF-FLOATS-RECORD.
016300     03  LNF-FLOATS-DATA            PIC X(80).
016400     03  FILLER                     PIC X(04)  VALUE SPACES.
016500
016600 FD  LNF-STRINGS-FILE
016700     RECORDING MODE IS F.
016800 01  LNF-STRINGS-RECORD.
016900     03  LNF-STRINGS-DATA           PIC X(80).
017000     03  FILLER                     PIC X(04)  VALUE SPACES.
017100
017200 WORKING-STORAGE SECTION.
017300*=======================*
017400*----------- BUSINESS RECORD LAYOUTS -----------------------------
017500     COPY LNRECS.
017600
017700*----------- FILE STATUS / SWITCHES -----------------------------
017800 77  FS-CONTROL-FILE               PIC X(02)  VALUE ZEROES.
017900 77  FS-INPUT-FILE                 PIC X(02)  VALUE ZEROES.
018000 77  FS-INTEGERS-FILE              PIC X(02)  VALUE ZEROES.
018100 77  FS-FLOATS-FILE                PIC X(02)  VALUE ZEROES.
018200 77  FS-STRINGS-FILE               PIC X(02)  VALUE ZEROES.
018300
018400 01  WS-RUN-SWITCHES.
018500     03  WS-RUN-OK-SW              PIC X(01)  VALUE 'Y'.
018600         88  WS-RUN-OK                        VALUE 'Y'.
018700         88  WS-RUN-NOT-OK                    VALUE 'N'.
018800     03  FILLER                    PIC X(03)  VALUE SPACES.
018900
019000*----------- RUN TIMESTAMP (dd.MM.yyyy hh:mm:ss) ----------------
019100 01  WS-TODAY-DATE-NUM             PIC 9(08)  VALUE ZEROES.
019200 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE-NUM.
019300     03  WS-TODAY-YYYY             PIC 9(04).
019400     03  WS-TODAY-MM               PIC 9(02).
019500     03  WS-TODAY-DD               PIC 9(02).
019600
019700 01  WS-NOW-TIME-NUM               PIC 9(08)  VALUE ZEROES.
019800 01  WS-NOW-TIME-PARTS REDEFINES WS-NOW-TIME-NUM.
019900     03  WS-NOW-HH                 PIC 9(02).
020000     03  WS-NOW-MN                 PIC 9(02).
020100     03  WS-NOW-SS                 PIC 9(02).
020200     03  WS-NOW-HS                 PIC 9(02).
020300
020400 77  WS-LOG-TIMESTAMP-TEXT         PIC X(19)  VALUE SPACES.
020500 77  WS-LOG-POINTER                PIC 9(02)  COMP VALUE ZERO.
020600 77  WS-LOG-LEVEL-TEXT             PIC X(06)  VALUE SPACES.
020700
020800*----------- GENERAL-PURPOSE NUMERIC-EDIT / TRIM SCRATCH --------
020900 01  WS-EDIT-AREA.
021000     03  WS-EDIT-BUFFER            PIC X(25)  VALUE SPACES.
021100     03  WS-EDIT-LEAD-CNT          PIC 9(02)  COMP VALUE ZERO.
021200     03  WS-EDIT-TEXT-LEN          PIC 9(02)  COMP VALUE ZERO.
021300     03  FILLER                    PIC X(02)  VALUE SPACES.
021400
021500 01  WS-DSP-AREA.
021600     03  WS-DSP-COUNT              PIC ----(8)9.
021700     03  WS-DSP-INT                PIC -(17)9.
021800     03  WS-DSP-FLT                PIC -(12)9.99999.
021900     03  WS-DSP-LEN                PIC ---9.
022000     03  FILLER                    PIC X(02)  VALUE SPACES.
022100
022200*----------- LINE CLASSIFICATION SCRATCH ------------------------
022300 01  WS-CLS-SWITCHES.
022400     03  WS-CLS-FLOAT-OK-SW        PIC X(01)  VALUE 'N'.
022500         88  WS-CLS-FLOAT-OK                  VALUE 'Y'.
022600     03  WS-CLS-INT-OK-SW          PIC X(01)  VALUE 'N'.
022700         88  WS-CLS-INT-OK                    VALUE 'Y'.
022800     03  WS-CLS-SCAN-ABORT-SW      PIC X(01)  VALUE 'N'.
022900         88  WS-CLS-SCAN-ABORT                VALUE 'Y'.
023000     03  WS-CLS-PHASE-SW           PIC X(01)  VALUE '1'.
023100         88  WS-CLS-PHASE-BEFORE-PT            VALUE '1'.
023200         88  WS-CLS-PHASE-AFTER-PT             VALUE '2'.
023300         88  WS-CLS-PHASE-IN-EXP                VALUE '3'.
023400     03  WS-CLS-HAS-SIGN-SW        PIC X(01)  VALUE 'N'.
023500         88  WS-CLS-HAS-SIGN                  VALUE 'Y'.
023600     03  WS-CLS-EXP-NEG-SW         PIC X(01)  VALUE 'N'.
023700         88  WS-CLS-EXP-NEG                    VALUE 'Y'.
023800     03  FILLER                    PIC X(02)  VALUE SPACES.
023900
024000 01  WS-CLS-COUNTERS.
024100     03  WS-CLS-EFF-LEN            PIC 9(02)  COMP VALUE ZERO.
024200     03  WS-CLS-TRAIL-SPACE-CNT    PIC 9(02)  COMP VALUE ZERO.
024300     03  WS-CLS-SCAN-IDX           PIC 9(02)  COMP VALUE ZERO.
024400     03  WS-CLS-POINT-POS          PIC 9(02)  COMP VALUE ZERO.
024500     03  WS-CLS-EXP-POS            PIC 9(02)  COMP VALUE ZERO.
024600     03  WS-CLS-DIGIT-BEFORE-CNT   PIC 9(02)  COMP VALUE ZERO.
024700     03  WS-CLS-DIGIT-AFTER-CNT    PIC 9(02)  COMP VALUE ZERO.
024800     03  WS-CLS-EXP-DIGIT-CNT      PIC 9(02)  COMP VALUE ZERO.
024900     03  WS-CLS-INT-START          PIC 9(02)  COMP VALUE ZERO.
025000     03  WS-CLS-INT-LEN            PIC 9(02)  COMP VALUE ZERO.
025100     03  WS-CLS-FRAC-START         PIC 9(02)  COMP VALUE ZERO.
025200     03  WS-CLS-FRAC-LEN           PIC 9(02)  COMP VALUE ZERO.
025300     03  WS-CLS-EXP-START          PIC 9(02)  COMP VALUE ZERO.
025400     03  WS-CLS-EXP-VALUE          PIC S9(02) COMP VALUE ZERO.
025500     03  WS-CLS-EXP-SIGN-LEN       PIC 9(01)  COMP VALUE ZERO.
025600     03  FILLER                    PIC X(02)  VALUE SPACES.
025700
025800 77  WS-CLS-CUR-CHAR               PIC X(01)  VALUE SPACE.
025900
026000*    THE INTEGER AND FRACTIONAL HALVES ARE PRE-FILLED WITH
026100*    ZEROS RATHER THAN SPACES - THE INTEGER HALF IS RIGHT-
026200*    JUSTIFIED INTO ITS ZEROS, THE FRACTIONAL HALF LEFT-
026300*    JUSTIFIED INTO ITS ZEROS - SO THE SUBSEQUENT MOVE OF
026400*    EACH INTO A PIC 9 FIELD NEEDS NO FUNCTION TO DE-EDIT IT.
026500 01  WS-CLS-WORK-TEXT.
026600     03  WS-CLS-INT-PART-TXT       PIC X(13)  VALUE ZEROS.
026700     03  WS-CLS-FRAC-PART-TXT      PIC X(05)  VALUE ZEROS.
026800     03  WS-CLS-EXP-PART-TXT       PIC X(02)  VALUE ZEROS.
026900     03  WS-CLS-INT-DIGITS-TXT     PIC X(18)  VALUE ZEROS.
027000     03  FILLER                    PIC X(02)  VALUE SPACES.
027100
027200 77  WS-CLS-FLT-INT-UNSIGNED       PIC 9(13)       COMP VALUE ZERO.
027300 77  WS-CLS-FLT-FRAC-UNSIGNED      PIC 9(05)       COMP VALUE ZERO.
027400 77  WS-CLS-INT-UNSIGNED           PIC 9(18)       COMP VALUE ZERO.
027500 77  WS-CLS-FLT-BASE               PIC S9(13)V9(5) VALUE ZERO.
027600 77  WS-CLS-FLT-SCALED             PIC S9(13)V9(5) VALUE ZERO.
027700 77  WS-CLS-FLT-RESULT             PIC S9(13)V9(5) VALUE ZERO.
027800 77  WS-CLS-INT-RESULT             PIC S9(18)      VALUE ZERO.
027900
028000*----------- IN-MEMORY WORK TABLES (ONE RUN'S WORTH) ------------
028100 78  LNW-CTE-TBL-MAX               VALUE 2000.
028200
028300 01  LNW-INT-TBL.
028400     03  LNW-INT-ENTRY OCCURS 2000 TIMES
028500                        INDEXED BY LNW-INT-IDX
028600                        PIC S9(18) SIGN LEADING SEPARATE
028700                        CHARACTER.
028800     03  FILLER                    PIC X(02)  VALUE SPACES.
028900 77  LNW-INT-TBL-COUNT             PIC 9(05) COMP VALUE ZERO.
029000
029100 01  LNW-FLT-TBL.
029200     03  LNW-FLT-ENTRY OCCURS 2000 TIMES
029300                        INDEXED BY LNW-FLT-IDX
029400                        PIC S9(13)V9(5) SIGN LEADING SEPARATE
029500                        CHARACTER.
029600     03  FILLER                    PIC X(02)  VALUE SPACES.
029700 77  LNW-FLT-TBL-COUNT             PIC 9(05) COMP VALUE ZERO.
029800
029900 01  LNW-STR-TBL.
030000     03  LNW-STR-ENTRY OCCURS 2000 TIMES
030100                        INDEXED BY LNW-STR-IDX
030200                        PIC X(80).
030300     03  FILLER                    PIC X(02)  VALUE SPACES.
030400 77  LNW-STR-TBL-COUNT             PIC 9(05) COMP VALUE ZERO.
030500
030600*----------- RUNNING STATISTICS ----------------------------------
030700 01  WS-STATS-AREA.
030800     03  WS-STATS-INT-SUM          PIC S9(18)      COMP
030900                                                VALUE ZERO.
031000     03  WS-STATS-INT-MIN          PIC S9(18)      COMP
031100                                                VALUE ZERO.
031200     03  WS-STATS-INT-MAX          PIC S9(18)      COMP
031300                                                VALUE ZERO.
031400     03  WS-STATS-INT-MEAN         PIC S9(18)      COMP
031500                                                VALUE ZERO.
031600     03  WS-STATS-INT-FIRST-SW     PIC X(01)       VALUE 'Y'.
031700         88  WS-STATS-INT-FIRST                    VALUE 'Y'.
031800
031900     03  WS-STATS-FLT-SUM          PIC S9(13)V9(5) COMP
032000                                                VALUE ZERO.
032100     03  WS-STATS-FLT-MIN          PIC S9(13)V9(5) COMP
032200                                                VALUE ZERO.
032300     03  WS-STATS-FLT-MAX          PIC S9(13)V9(5) COMP
032400                                                VALUE ZERO.
032500     03  WS-STATS-FLT-MEAN         PIC S9(13)V9(5) COMP
032600                                                VALUE ZERO.
032700     03  WS-STATS-FLT-FIRST-SW     PIC X(01)       VALUE 'Y'.
032800         88  WS-STATS-FLT-FIRST                    VALUE 'Y'.
032900
033000     03  WS-STATS-STR-LONGEST      PIC 9(04)       COMP
033100                                                VALUE ZERO.
033200     03  WS-STATS-STR-SHORTEST     PIC 9(04)       COMP
033300                                                VALUE ZERO.
033400     03  WS-STATS-STR-FIRST-SW     PIC X(01)       VALUE 'Y'.
033500         88  WS-STATS-STR-FIRST                    VALUE 'Y'.
033600
033700     03  WS-STATS-INT-WRITTEN      PIC 9(09)       COMP
033800                                                VALUE ZERO.
033900     03  WS-STATS-FLT-WRITTEN      PIC 9(09)       COMP
034000                                                VALUE ZERO.
034100     03  WS-STATS-STR-WRITTEN      PIC 9(09)       COMP
034200                                                VALUE ZERO.
034300     03  FILLER                    PIC X(02)       VALUE SPACES.
034400
034500*----------- OUTPUT FILENAME BUILD AREA ---------------------------
034600 01  WS-FILENAME-AREA.
034700     03  WS-OUTPUT-DIR-TRIM        PIC X(100) VALUE SPACES.
034800     03  WS-PREFIX-TRIM            PIC X(20)  VALUE SPACES.
034900     03  WS-INTEGERS-FILENAME      PIC X(128) VALUE SPACES.
035000     03  WS-FLOATS-FILENAME        PIC X(128) VALUE SPACES.
035100     03  WS-STRINGS-FILENAME       PIC X(128) VALUE SPACES.
035200     03  FILLER                    PIC X(02)  VALUE SPACES.
035300
035400 77  WS-CURR-INPUT-NAME            PIC X(100) VALUE SPACES.
035500 77  WS-CURR-INPUT-IDX             PIC 9(02)  COMP VALUE ZERO.
035600 77  WS-FNAME-TRAIL-CNT            PIC 9(03)  COMP VALUE ZERO.
035700 77  WS-FNAME-LEN                  PIC 9(03)  COMP VALUE ZERO.
035800 77  WS-FNAME-SUFFIX               PIC X(04)  VALUE SPACES.
035900
036000 77  WS-OUT-LINE-TEXT              PIC X(80)  VALUE SPACES.
036100 77  WS-TBL-FULL-CATEGORY          PIC X(07)  VALUE SPACES.
036200
036300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
036400 PROCEDURE DIVISION.
036500 DECLARATIVES.
036600 File-Handler SECTION.
036700     USE AFTER ERROR PROCEDURE ON LNF-INTEGERS-FILE
036800                                   LNF-FLOATS-FILE
036900                                   LNF-STRINGS-FILE
037000                                   LNF-CONTROL-FILE.
037100 999000-status-check.
037200     DISPLAY "+---+----+---+----+---+----+---+"
037300     DISPLAY "| LNFLTR - FILE STATUS EXCEPTION |"
037400     DISPLAY "+---+----+---+----+---+----+---+"
037500     DISPLAY "| Control file status  : [" FS-CONTROL-FILE "]."
037600     DISPLAY "| Integers file status : [" FS-INTEGERS-FILE "]."
037700     DISPLAY "| Floats file status   : [" FS-FLOATS-FILE "]."
037800     DISPLAY "| Strings file status  : [" FS-STRINGS-FILE "]."
037900     DISPLAY "+---+----+---+----+---+----+---+"
038000
038100     MOVE 'SEVERE'               TO WS-LOG-LEVEL-TEXT
038200     MOVE 'Unrecoverable file I/O status - see status display'
038300                                  TO WS-OUT-LINE-TEXT
038400     PERFORM 900-BEGIN-LOG-MESSAGE
038500        THRU 900-END-LOG-MESSAGE.
038600 END DECLARATIVES.
038700
038800 MAIN-PARAGRAPH.
038900     PERFORM 100-BEGIN-START-RUN
039000        THRU 100-END-START-RUN
039100
039200     IF WS-RUN-OK
039300        PERFORM 200-BEGIN-FILTER-FILES
039400           THRU 200-END-FILTER-FILES
039500
039600        PERFORM 300-BEGIN-WRITE-FILTERED-FILES
039700           THRU 300-END-WRITE-FILTERED-FILES
039800
039900        PERFORM 400-BEGIN-REPORT-STATISTICS
040000           THRU 400-END-REPORT-STATISTICS
040100     END-IF
040200
040300     STOP RUN.
040400
040500*-----------------------------------------------------------
040600*    100-  READ THE CONTROL CARD, APPLY DEFAULTS, BUILD THE
040700*          FILTERED-FILE NAMES AND MAKE SURE THERE IS SOME-
040800*          THING TO DO BEFORE ANY FILE IS OPENED.  STF-0061.
040900*-----------------------------------------------------------
041000 100-BEGIN-START-RUN.
041100     SET WS-RUN-OK              TO TRUE
041200
041300     PERFORM 110-BEGIN-READ-CONTROL-CARD
041400        THRU 110-END-READ-CONTROL-CARD
041500
041600     IF WS-RUN-OK
041700        PERFORM 120-BEGIN-EDIT-CONTROL-CARD
041800           THRU 120-END-EDIT-CONTROL-CARD
041900     END-IF
042000
042100     IF WS-RUN-OK
042200        PERFORM 130-BEGIN-BUILD-OUTPUT-NAMES
042300           THRU 130-END-BUILD-OUTPUT-NAMES
042400     END-IF.
042500 100-END-START-RUN.
042600     EXIT.
042700
042800 110-BEGIN-READ-CONTROL-CARD.
042900     OPEN INPUT LNF-CONTROL-FILE
043000
043100     IF FS-CONTROL-FILE NOT = '00'
043200        DISPLAY SPACE
043300        DISPLAY "Usage: supply a control card on LNCTLCRD "
043400                "naming at least one *.txt input file."
043500        SET WS-RUN-NOT-OK      TO TRUE
043600     ELSE
043700        READ LNF-CONTROL-FILE
043800           AT END
043900              DISPLAY SPACE
044000              DISPLAY "Usage: supply a control card on "
044100                      "LNCTLCRD naming at least one *.txt "
044200                      "input file."
044300              SET WS-RUN-NOT-OK TO TRUE
044400        END-READ
044500        CLOSE LNF-CONTROL-FILE
044600     END-IF.
044700 110-END-READ-CONTROL-CARD.
044800     EXIT.
044900
045000*    APPLY THE DEFAULTS FROM THE "PARAMETER VALIDATION" RULES
045100*    AND DROP ANY INPUT-FILE ENTRY WHOSE PATH DOES NOT END IN
045200*    .TXT (STF-0190).  AN EMPTY TABLE AFTER THIS STEP IS THE
045300*    SAME AS "NO PARAMETERS SUPPLIED".
045400 120-BEGIN-EDIT-CONTROL-CARD.
045500     IF LNP-APPEND-FLAG NOT = 'Y' AND LNP-APPEND-FLAG NOT = 'N'
045600        MOVE 'N'                TO LNP-APPEND-FLAG
045700     END-IF
045800
045900     IF LNP-FULL-STATS-FLAG NOT = 'Y'
046000        AND LNP-FULL-STATS-FLAG NOT = 'N'
046100        MOVE 'N'                TO LNP-FULL-STATS-FLAG
046200     END-IF
046300
046400     IF LNP-INPUT-FILE-COUNT > 10
046500        MOVE 10                 TO LNP-INPUT-FILE-COUNT
046600     END-IF
046700
046800     PERFORM 121-BEGIN-DROP-NON-TXT-ENTRIES
046900        THRU 121-END-DROP-NON-TXT-ENTRIES
047000       VARYING WS-CURR-INPUT-IDX FROM 1 BY 1
047100         UNTIL WS-CURR-INPUT-IDX > LNP-INPUT-FILE-COUNT
047200
047300     IF LNP-INPUT-FILE-COUNT = ZERO
047400        DISPLAY SPACE
047500        DISPLAY "Usage: supply a control card on LNCTLCRD "
047600                "naming at least one *.txt input file."
047700        SET WS-RUN-NOT-OK      TO TRUE
047800     END-IF.
047900 120-END-EDIT-CONTROL-CARD.
048000     EXIT.
048100
048200 121-BEGIN-DROP-NON-TXT-ENTRIES.                                  STF-0190
048300     MOVE ZERO                  TO WS-FNAME-TRAIL-CNT
048400     MOVE SPACES                TO WS-FNAME-SUFFIX
048500
048600     IF LNP-INPUT-FILE-NAME (WS-CURR-INPUT-IDX) = SPACES
048700        CONTINUE
048800     ELSE
048900        INSPECT LNP-INPUT-FILE-NAME (WS-CURR-INPUT-IDX)
049000           TALLYING WS-FNAME-TRAIL-CNT FOR TRAILING SPACE
049100        COMPUTE WS-FNAME-LEN = 100 - WS-FNAME-TRAIL-CNT
049200
049300        IF WS-FNAME-LEN < 4
049400           MOVE SPACES TO LNP-INPUT-FILE-NAME (WS-CURR-INPUT-IDX)
049500        ELSE
049600           MOVE LNP-INPUT-FILE-NAME (WS-CURR-INPUT-IDX)
049700                   (WS-FNAME-LEN - 3 : 4)   TO WS-FNAME-SUFFIX
049800           IF WS-FNAME-SUFFIX NOT = '.txt'
049900              MOVE SPACES TO
050000                      LNP-INPUT-FILE-NAME (WS-CURR-INPUT-IDX)
050100           END-IF
050200        END-IF
050300     END-IF.
050400 121-END-DROP-NON-TXT-ENTRIES.
050500     EXIT.
050600
050700*    BUILD THE THREE OUTPUT PATHS ONCE, UP FRONT - OUTPUT-DIR
050800*    AND PREFIX NEVER CHANGE DURING A RUN.  NO DIRECTORY IS
050900*    EVER CREATED HERE (MKDIRS IS A JCL/DATASET-ALLOCATION
051000*    CONCERN, NOT THIS PROGRAM'S JOB).
051100 130-BEGIN-BUILD-OUTPUT-NAMES.
051200     MOVE SPACES                TO WS-OUTPUT-DIR-TRIM
051300     MOVE SPACES                TO WS-PREFIX-TRIM
051400
051500     IF LNP-OUTPUT-DIR NOT = SPACES
051600        MOVE LNP-OUTPUT-DIR      TO WS-OUTPUT-DIR-TRIM
051700     END-IF
051800
051900     IF LNP-PREFIX NOT = SPACES
052000        MOVE LNP-PREFIX          TO WS-PREFIX-TRIM
052100     END-IF
052200
052300     MOVE SPACES                TO WS-INTEGERS-FILENAME
052400                                    WS-FLOATS-FILENAME
052500                                    WS-STRINGS-FILENAME
052600
052700     IF WS-OUTPUT-DIR-TRIM = SPACES
052800        STRING WS-PREFIX-TRIM    DELIMITED BY SPACE
052900               'integers.txt'    DELIMITED BY SIZE
053000          INTO WS-INTEGERS-FILENAME
053100        STRING WS-PREFIX-TRIM    DELIMITED BY SPACE
053200               'floats.txt'      DELIMITED BY SIZE
053300          INTO WS-FLOATS-FILENAME
053400        STRING WS-PREFIX-TRIM    DELIMITED BY SPACE
053500               'strings.txt'     DELIMITED BY SIZE
053600          INTO WS-STRINGS-FILENAME
053700     ELSE
053800        STRING WS-OUTPUT-DIR-TRIM DELIMITED BY SPACE
053900               '/'                DELIMITED BY SIZE
054000               WS-PREFIX-TRIM     DELIMITED BY SPACE
054100               'integers.txt'     DELIMITED BY SIZE
054200          INTO WS-INTEGERS-FILENAME
054300        STRING WS-OUTPUT-DIR-TRIM DELIMITED BY SPACE
054400               '/'                DELIMITED BY SIZE
054500               WS-PREFIX-TRIM     DELIMITED BY SPACE
054600               'floats.txt'       DELIMITED BY SIZE
054700          INTO WS-FLOATS-FILENAME
054800        STRING WS-OUTPUT-DIR-TRIM DELIMITED BY SPACE
054900               '/'                DELIMITED BY SIZE
055000               WS-PREFIX-TRIM     DELIMITED BY SPACE
055100               'strings.txt'      DELIMITED BY SIZE
055200          INTO WS-STRINGS-FILENAME
055300     END-IF.
055400 130-END-BUILD-OUTPUT-NAMES.
055500     EXIT.
055600
055700*-----------------------------------------------------------
055800*    200-  FOR EACH INPUT FILE NAMED ON THE CONTROL CARD,
055900*          IN ORDER, CLASSIFY EVERY LINE INTO THE INTEGER,
056000*          FLOAT OR STRING WORK TABLE.  STF-0177: A MISSING
056100*          FILE IS A WARN, NOT AN ABEND.
056200*-----------------------------------------------------------
056300 200-BEGIN-FILTER-FILES.
056400     PERFORM 210-BEGIN-FILTER-ONE-FILE
056500        THRU 210-END-FILTER-ONE-FILE
056600       VARYING WS-CURR-INPUT-IDX FROM 1 BY 1
056700         UNTIL WS-CURR-INPUT-IDX > LNP-INPUT-FILE-COUNT.
056800 200-END-FILTER-FILES.
056900     EXIT.
057000
057100 210-BEGIN-FILTER-ONE-FILE.                                       STF-0177
057200     IF LNP-INPUT-FILE-NAME (WS-CURR-INPUT-IDX) = SPACES
057300        CONTINUE
057400     ELSE
057500        MOVE LNP-INPUT-FILE-NAME (WS-CURR-INPUT-IDX)
057600          TO WS-CURR-INPUT-NAME
057700
057800        OPEN INPUT LNF-INPUT-FILE
057900
058000        IF FS-INPUT-FILE NOT = '00'
058100           MOVE 'WARN  '         TO WS-LOG-LEVEL-TEXT
058200           MOVE SPACES           TO WS-OUT-LINE-TEXT
058300           STRING 'File '        DELIMITED BY SIZE
058400                  WS-CURR-INPUT-NAME DELIMITED BY SPACE
058500                  ' does not exist!' DELIMITED BY SIZE
058600             INTO WS-OUT-LINE-TEXT
058700           PERFORM 900-BEGIN-LOG-MESSAGE
058800              THRU 900-END-LOG-MESSAGE
058900        ELSE
059000           PERFORM 211-BEGIN-FILTER-ONE-LINE
059100              THRU 211-END-FILTER-ONE-LINE
059200             UNTIL FS-INPUT-FILE = '10'
059300                OR FS-INPUT-FILE NOT < '10'
059400
059500           CLOSE LNF-INPUT-FILE
059600        END-IF
059700     END-IF.
059800 210-END-FILTER-ONE-FILE.
059900     EXIT.
060000
060100 211-BEGIN-FILTER-ONE-LINE.
060200     READ LNF-INPUT-FILE INTO LNR-IN-LINE
060300        AT END
060400           MOVE '10'             TO FS-INPUT-FILE
060500        NOT AT END
060600           PERFORM 215-BEGIN-CLASSIFY-AND-FILE-LINE
060700              THRU 215-END-CLASSIFY-AND-FILE-LINE
060800     END-READ.
060900 211-END-FILTER-ONE-LINE.
061000     EXIT.
061100
061200*    216- MEASURES THE LINE (TRAILING SPACE IS NOT SIGNIFICANT),
061300*    THEN 220-/230-/240- TRY FLOAT, THEN INTEGER, THEN DEFAULT
061400*    TO STRING, EXACTLY IN THAT ORDER - SEE BUSINESS RULES.
061500 215-BEGIN-CLASSIFY-AND-FILE-LINE.
061600     PERFORM 216-BEGIN-MEASURE-LINE
061700        THRU 216-END-MEASURE-LINE
061800
061900     SET WS-CLS-FLOAT-OK-SW TO 'N'
062000     SET WS-CLS-INT-OK-SW   TO 'N'
062100
062200     PERFORM 220-BEGIN-CLASSIFY-LINE-AS-FLOAT
062300        THRU 220-END-CLASSIFY-LINE-AS-FLOAT
062400
062500     IF WS-CLS-FLOAT-OK
062600        IF LNW-FLT-TBL-COUNT < LNW-CTE-TBL-MAX
062700           ADD 1               TO LNW-FLT-TBL-COUNT
062800           SET LNW-FLT-IDX     TO LNW-FLT-TBL-COUNT
062900           MOVE WS-CLS-FLT-RESULT TO
063000                   LNW-FLT-ENTRY (LNW-FLT-IDX)
063100           PERFORM 250-BEGIN-ACCUMULATE-FLOAT-STATS
063200              THRU 250-END-ACCUMULATE-FLOAT-STATS
063300        ELSE
063400           MOVE 'float'         TO WS-TBL-FULL-CATEGORY
063500           PERFORM 280-BEGIN-LOG-TABLE-FULL
063600              THRU 280-END-LOG-TABLE-FULL
063700        END-IF
063800     ELSE
063900        PERFORM 230-BEGIN-CLASSIFY-LINE-AS-INTEGER
064000           THRU 230-END-CLASSIFY-LINE-AS-INTEGER
064100
064200        IF WS-CLS-INT-OK
064300           IF LNW-INT-TBL-COUNT < LNW-CTE-TBL-MAX
064400              ADD 1            TO LNW-INT-TBL-COUNT
064500              SET LNW-INT-IDX  TO LNW-INT-TBL-COUNT
064600              MOVE WS-CLS-INT-RESULT TO
064700                      LNW-INT-ENTRY (LNW-INT-IDX)
064800              PERFORM 260-BEGIN-ACCUMULATE-INTEGER-STATS
064900                 THRU 260-END-ACCUMULATE-INTEGER-STATS
065000           ELSE
065100              MOVE 'integer'    TO WS-TBL-FULL-CATEGORY
065200              PERFORM 280-BEGIN-LOG-TABLE-FULL
065300                 THRU 280-END-LOG-TABLE-FULL
065400           END-IF
065500        ELSE
065600           IF LNW-STR-TBL-COUNT < LNW-CTE-TBL-MAX
065700              ADD 1            TO LNW-STR-TBL-COUNT
065800              SET LNW-STR-IDX  TO LNW-STR-TBL-COUNT
065900              MOVE LNR-IN-LINE TO LNW-STR-ENTRY (LNW-STR-IDX)
066000              PERFORM 270-BEGIN-ACCUMULATE-STRING-STATS
066100                 THRU 270-END-ACCUMULATE-STRING-STATS
066200           ELSE
066300              MOVE 'string'     TO WS-TBL-FULL-CATEGORY
066400              PERFORM 280-BEGIN-LOG-TABLE-FULL
066500                 THRU 280-END-LOG-TABLE-FULL
066600           END-IF
066700        END-IF
066800     END-IF.
066900 215-END-CLASSIFY-AND-FILE-LINE.
067000     EXIT.
067100
067200 216-BEGIN-MEASURE-LINE.
067300     MOVE ZERO                  TO WS-CLS-TRAIL-SPACE-CNT
067400     INSPECT LNR-IN-LINE
067500        TALLYING WS-CLS-TRAIL-SPACE-CNT FOR TRAILING SPACE
067600     COMPUTE WS-CLS-EFF-LEN = 80 - WS-CLS-TRAIL-SPACE-CNT.
067700 216-END-MEASURE-LINE.
067800     EXIT.
067900
068000*-----------------------------------------------------------
068100*    220-  FLOAT TEST.  A LINE QUALIFIES WHEN IT IS AN
068200*          OPTIONAL SIGN, OPTIONAL DIGITS, EXACTLY ONE
068300*          DECIMAL POINT, ONE OR MORE DIGITS, AND AN
068400*          OPTIONAL EXPONENT (E.G. 3.14  -0.5  +.25  1.0E+3).
068500*          STF-0160 ADDED THE EXPONENT.  AN EXPONENT OF MORE
068600*          THAN TWO DIGITS FAILS THE TEST OUTRIGHT RATHER THAN
068700*          LETTING 223- APPLY A SHORTENED ONE - WS-CLS-EXP-
068800*          PART-TXT ONLY HOLDS TWO DIGITS.  STF-0378.
068900*-----------------------------------------------------------
069000 220-BEGIN-CLASSIFY-LINE-AS-FLOAT.                                STF-0378
069100     MOVE ZERO TO WS-CLS-POINT-POS      WS-CLS-EXP-POS
069200                  WS-CLS-DIGIT-BEFORE-CNT
069300                  WS-CLS-DIGIT-AFTER-CNT
069400                  WS-CLS-EXP-DIGIT-CNT
069500                  WS-CLS-EXP-SIGN-LEN
069600     SET WS-CLS-SCAN-ABORT-SW     TO 'N'
069700     SET WS-CLS-HAS-SIGN-SW       TO 'N'
069800     SET WS-CLS-EXP-NEG-SW        TO 'N'
069900     SET WS-CLS-PHASE-BEFORE-PT   TO TRUE
070000
070100     IF WS-CLS-EFF-LEN = ZERO
070200        SET WS-CLS-SCAN-ABORT-SW  TO 'Y'
070300     ELSE
070400        PERFORM 221-BEGIN-SCAN-FLOAT-CHAR
070500           THRU 221-END-SCAN-FLOAT-CHAR
070600          VARYING WS-CLS-SCAN-IDX FROM 1 BY 1
070700            UNTIL WS-CLS-SCAN-IDX > WS-CLS-EFF-LEN
070800               OR WS-CLS-SCAN-ABORT
070900     END-IF
071000
071100     IF NOT WS-CLS-SCAN-ABORT
071200        AND WS-CLS-POINT-POS GREATER THAN ZERO
071300        AND WS-CLS-DIGIT-AFTER-CNT GREATER THAN ZERO
071400        AND (WS-CLS-EXP-POS = ZERO
071500              OR (WS-CLS-EXP-DIGIT-CNT GREATER THAN ZERO
071600                   AND WS-CLS-EXP-DIGIT-CNT NOT GREATER THAN 2))
071700        SET WS-CLS-FLOAT-OK-SW  TO 'Y'
071800        PERFORM 222-BEGIN-BUILD-FLOAT-VALUE
071900           THRU 222-END-BUILD-FLOAT-VALUE
072000     END-IF.
072100 220-END-CLASSIFY-LINE-AS-FLOAT.
072200     EXIT.
072300
072400 221-BEGIN-SCAN-FLOAT-CHAR.
072500     MOVE LNR-IN-LINE-CHAR (WS-CLS-SCAN-IDX) TO WS-CLS-CUR-CHAR
072600
072700     EVALUATE TRUE
072800        WHEN WS-CLS-SCAN-IDX = 1
072900             AND WS-CLS-CUR-CHAR IS LNS-SIGN-CHAR
073000             SET WS-CLS-HAS-SIGN-SW       TO 'Y'
073100
073200        WHEN WS-CLS-CUR-CHAR IS LNS-DIGIT-CHAR
073300             EVALUATE TRUE
073400                WHEN WS-CLS-PHASE-IN-EXP
073500                     ADD 1 TO WS-CLS-EXP-DIGIT-CNT
073600                WHEN WS-CLS-PHASE-AFTER-PT
073700                     ADD 1 TO WS-CLS-DIGIT-AFTER-CNT
073800                WHEN OTHER
073900                     ADD 1 TO WS-CLS-DIGIT-BEFORE-CNT
074000             END-EVALUATE
074100
074200        WHEN WS-CLS-CUR-CHAR = '.'
074300             IF WS-CLS-POINT-POS GREATER THAN ZERO
074400                OR WS-CLS-PHASE-IN-EXP
074500                SET WS-CLS-SCAN-ABORT-SW TO 'Y'
074600             ELSE
074700                MOVE WS-CLS-SCAN-IDX     TO WS-CLS-POINT-POS
074800                SET WS-CLS-PHASE-AFTER-PT TO TRUE
074900             END-IF
075000
075100        WHEN WS-CLS-CUR-CHAR IS LNS-EXPONENT-CHR
075200             IF WS-CLS-EXP-POS GREATER THAN ZERO
075300                OR WS-CLS-POINT-POS = ZERO
075400                SET WS-CLS-SCAN-ABORT-SW TO 'Y'
075500             ELSE
075600                MOVE WS-CLS-SCAN-IDX     TO WS-CLS-EXP-POS
075700                SET WS-CLS-PHASE-IN-EXP  TO TRUE
075800             END-IF
075900
076000        WHEN WS-CLS-CUR-CHAR IS LNS-SIGN-CHAR
076100             AND WS-CLS-EXP-POS GREATER THAN ZERO
076200             AND WS-CLS-SCAN-IDX = WS-CLS-EXP-POS + 1
076300             MOVE 1 TO WS-CLS-EXP-SIGN-LEN
076400             IF WS-CLS-CUR-CHAR = '-'
076500                SET WS-CLS-EXP-NEG-SW    TO 'Y'
076600             END-IF
076700
076800        WHEN OTHER
076900             SET WS-CLS-SCAN-ABORT-SW    TO 'Y'
077000     END-EVALUATE.
077100 221-END-SCAN-FLOAT-CHAR.
077200     EXIT.
077300
077400*    222- CONVERTS THE VALIDATED TEXT INTO A PACKED NUMERIC
077500*    VALUE.  THE INTEGER AND FRACTIONAL HALVES ARE MOVED INTO
077600*    THEIR ZERO-FILLED TEXT FIELDS AND FROM THERE DIRECTLY
077700*    INTO PIC 9 FIELDS OF THE SAME WIDTH - AN ORDINARY DE-
077800*    EDITING MOVE, NOT A FUNCTION - AND AN EXPONENT, IF ANY,
077900*    IS APPLIED LAST BY 223- WITH THE ** OPERATOR.
078000 222-BEGIN-BUILD-FLOAT-VALUE.
078100     MOVE ZERO TO WS-CLS-INT-START WS-CLS-INT-LEN
078200                  WS-CLS-FRAC-START WS-CLS-FRAC-LEN
078300                  WS-CLS-FLT-INT-UNSIGNED
078400                  WS-CLS-FLT-FRAC-UNSIGNED
078500     MOVE ZEROS TO WS-CLS-WORK-TEXT
078600
078700     IF WS-CLS-HAS-SIGN
078800        MOVE 2                  TO WS-CLS-INT-START
078900     ELSE
079000        MOVE 1                  TO WS-CLS-INT-START
079100     END-IF
079200     COMPUTE WS-CLS-INT-LEN = WS-CLS-POINT-POS - WS-CLS-INT-START
079300     IF WS-CLS-INT-LEN GREATER THAN 13
079400        MOVE 13                 TO WS-CLS-INT-LEN
079500     END-IF
079600
079700     IF WS-CLS-INT-LEN GREATER THAN ZERO
079800        MOVE LNR-IN-LINE (WS-CLS-POINT-POS - WS-CLS-INT-LEN :
079900                           WS-CLS-INT-LEN)
080000          TO WS-CLS-INT-PART-TXT (14 - WS-CLS-INT-LEN :
080100                                   WS-CLS-INT-LEN)
080200     END-IF
080300
080400     COMPUTE WS-CLS-FRAC-START = WS-CLS-POINT-POS + 1
080500     IF WS-CLS-EXP-POS GREATER THAN ZERO
080600        COMPUTE WS-CLS-FRAC-LEN = WS-CLS-EXP-POS
080700                                   - WS-CLS-FRAC-START
080800     ELSE
080900        COMPUTE WS-CLS-FRAC-LEN = WS-CLS-EFF-LEN
081000                                   - WS-CLS-FRAC-START + 1
081100     END-IF
081200     IF WS-CLS-FRAC-LEN GREATER THAN 5
081300        MOVE 5                  TO WS-CLS-FRAC-LEN
081400     END-IF
081500     IF WS-CLS-FRAC-LEN GREATER THAN ZERO
081600        MOVE LNR-IN-LINE (WS-CLS-FRAC-START : WS-CLS-FRAC-LEN)
081700          TO WS-CLS-FRAC-PART-TXT (1 : WS-CLS-FRAC-LEN)
081800     END-IF
081900
082000     MOVE WS-CLS-INT-PART-TXT   TO WS-CLS-FLT-INT-UNSIGNED
082100     MOVE WS-CLS-FRAC-PART-TXT  TO WS-CLS-FLT-FRAC-UNSIGNED
082200
082300     COMPUTE WS-CLS-FLT-BASE =
082400             WS-CLS-FLT-INT-UNSIGNED +
082500             (WS-CLS-FLT-FRAC-UNSIGNED / 100000)
082600
082700     IF WS-CLS-HAS-SIGN
082800        AND LNR-IN-LINE (1:1) = '-'
082900        COMPUTE WS-CLS-FLT-BASE = WS-CLS-FLT-BASE * -1
083000     END-IF
083100
083200     PERFORM 223-BEGIN-APPLY-FLOAT-EXPONENT
083300        THRU 223-END-APPLY-FLOAT-EXPONENT.
083400 222-END-BUILD-FLOAT-VALUE.
083500     EXIT.
083600
083700*    223- APPLIES A TRAILING E-EXPONENT, WHEN THE LINE HAD
083800*    ONE, TO THE BASE VALUE BUILT ABOVE.  THE EXPONENT DIGITS
083900*    ARE PULLED THE SAME WAY THE INTEGER AND FRACTIONAL HALVES
084000*    WERE - A PLAIN MOVE INTO A ZERO-FILLED PIC 9 FIELD.
084100 223-BEGIN-APPLY-FLOAT-EXPONENT.                                  STF-0160
084200     MOVE ZERO  TO WS-CLS-EXP-VALUE
084300     MOVE ZEROS TO WS-CLS-EXP-PART-TXT
084400
084500     IF WS-CLS-EXP-POS GREATER THAN ZERO
084600        COMPUTE WS-CLS-EXP-START = WS-CLS-EXP-POS + 1
084700                                    + WS-CLS-EXP-SIGN-LEN
084800        IF WS-CLS-EXP-DIGIT-CNT GREATER THAN ZERO
084900           MOVE LNR-IN-LINE (WS-CLS-EXP-START :
085000                              WS-CLS-EXP-DIGIT-CNT)
085100             TO WS-CLS-EXP-PART-TXT (3 - WS-CLS-EXP-DIGIT-CNT :
085200                                      WS-CLS-EXP-DIGIT-CNT)
085300        END-IF
085400        MOVE WS-CLS-EXP-PART-TXT TO WS-CLS-EXP-VALUE
085500
085600        IF WS-CLS-EXP-NEG
085700           COMPUTE WS-CLS-FLT-RESULT ROUNDED =
085800                   WS-CLS-FLT-BASE / (10 ** WS-CLS-EXP-VALUE)
085900        ELSE
086000           COMPUTE WS-CLS-FLT-RESULT ROUNDED =
086100                   WS-CLS-FLT-BASE * (10 ** WS-CLS-EXP-VALUE)
086200        END-IF
086300     ELSE
086400        MOVE WS-CLS-FLT-BASE TO WS-CLS-FLT-RESULT
086500     END-IF.
086600 223-END-APPLY-FLOAT-EXPONENT.
086700     EXIT.
086800
086900*-----------------------------------------------------------
087000*    230-  INTEGER TEST.  ONLY TRIED WHEN THE FLOAT TEST AT
087100*          220- FAILED.  A LINE QUALIFIES WHEN IT IS AN
087200*          OPTIONAL SIGN FOLLOWED BY ONE TO EIGHTEEN DIGITS
087300*          AND NOTHING ELSE - MORE THAN EIGHTEEN DIGITS IS
087400*          OUTSIDE 64-BIT SIGNED RANGE AND FALLS THROUGH TO
087500*          THE STRING CATEGORY AT 215- INSTEAD.  STF-0370.
087600*-----------------------------------------------------------
087700 230-BEGIN-CLASSIFY-LINE-AS-INTEGER.                              STF-0370
087800     MOVE ZERO TO WS-CLS-DIGIT-BEFORE-CNT
087900     SET WS-CLS-SCAN-ABORT-SW     TO 'N'
088000     SET WS-CLS-HAS-SIGN-SW       TO 'N'
088100
088200     IF WS-CLS-EFF-LEN = ZERO
088300        SET WS-CLS-SCAN-ABORT-SW  TO 'Y'
088400     ELSE
088500        PERFORM 231-BEGIN-SCAN-INTEGER-CHAR
088600           THRU 231-END-SCAN-INTEGER-CHAR
088700          VARYING WS-CLS-SCAN-IDX FROM 1 BY 1
088800            UNTIL WS-CLS-SCAN-IDX > WS-CLS-EFF-LEN
088900               OR WS-CLS-SCAN-ABORT
089000     END-IF
089100
089200*    A WHOLE NUMBER OF MORE THAN 18 DIGITS CANNOT BE WITHIN
089300*    64-BIT SIGNED RANGE (THE LARGEST 64-BIT VALUE IS A
089400*    19-DIGIT NUMBER, BUT LNR-INT-VALUE ITSELF ONLY CARRIES
089500*    18) - SUCH A LINE IS FILED AS A STRING INSTEAD, NOT
089600*    SILENTLY TRUNCATED.  STF-0370.
089700     IF NOT WS-CLS-SCAN-ABORT
089800        AND WS-CLS-DIGIT-BEFORE-CNT GREATER THAN ZERO
089900        AND WS-CLS-DIGIT-BEFORE-CNT NOT GREATER THAN 18
090000        SET WS-CLS-INT-OK-SW   TO 'Y'
090100        PERFORM 232-BEGIN-BUILD-INTEGER-VALUE
090200           THRU 232-END-BUILD-INTEGER-VALUE
090300     END-IF.
090400 230-END-CLASSIFY-LINE-AS-INTEGER.
090500     EXIT.
090600
090700 231-BEGIN-SCAN-INTEGER-CHAR.
090800     MOVE LNR-IN-LINE-CHAR (WS-CLS-SCAN-IDX) TO WS-CLS-CUR-CHAR
090900
091000     EVALUATE TRUE
091100        WHEN WS-CLS-SCAN-IDX = 1
091200             AND WS-CLS-CUR-CHAR IS LNS-SIGN-CHAR
091300             SET WS-CLS-HAS-SIGN-SW       TO 'Y'
091400
091500        WHEN WS-CLS-CUR-CHAR IS LNS-DIGIT-CHAR
091600             ADD 1 TO WS-CLS-DIGIT-BEFORE-CNT
091700
091800        WHEN OTHER
091900             SET WS-CLS-SCAN-ABORT-SW     TO 'Y'
092000     END-EVALUATE.
092100 231-END-SCAN-INTEGER-CHAR.
092200     EXIT.
092300
092400*    232- MOVES THE DIGIT STRING INTO A ZERO-FILLED PIC 9
092500*    FIELD THE SAME WAY 222- DOES FOR THE FLOAT HALVES - NO
092600*    FUNCTION, JUST A RIGHT-JUSTIFIED DE-EDITING MOVE.
092700 232-BEGIN-BUILD-INTEGER-VALUE.
092800     MOVE ZEROS TO WS-CLS-INT-DIGITS-TXT
092900     MOVE ZERO  TO WS-CLS-INT-UNSIGNED WS-CLS-INT-RESULT
093000
093100     MOVE WS-CLS-DIGIT-BEFORE-CNT TO WS-CLS-INT-LEN
093200
093300     IF WS-CLS-INT-LEN GREATER THAN ZERO
093400        MOVE LNR-IN-LINE (WS-CLS-EFF-LEN - WS-CLS-INT-LEN + 1 :
093500                           WS-CLS-INT-LEN)
093600          TO WS-CLS-INT-DIGITS-TXT (19 - WS-CLS-INT-LEN :
093700                                     WS-CLS-INT-LEN)
093800     END-IF
093900
094000     MOVE WS-CLS-INT-DIGITS-TXT  TO WS-CLS-INT-UNSIGNED
094100     MOVE WS-CLS-INT-UNSIGNED    TO WS-CLS-INT-RESULT
094200
094300     IF WS-CLS-HAS-SIGN
094400        AND LNR-IN-LINE (1:1) = '-'
094500        COMPUTE WS-CLS-INT-RESULT = WS-CLS-INT-RESULT * -1
094600     END-IF.
094700 232-END-BUILD-INTEGER-VALUE.
094800     EXIT.
094900
095000*-----------------------------------------------------------
095100*    250-/260-/270- KEEP A RUNNING SUM/MIN/MAX (OR, FOR
095200*    STRINGS, LONGEST/SHORTEST) AS EACH LINE IS CLASSIFIED,
095300*    SO 400- NEVER HAS TO RE-READ THE WORK TABLES.  STF-0172.
095400*-----------------------------------------------------------
095500 250-BEGIN-ACCUMULATE-FLOAT-STATS.
095600     ADD WS-CLS-FLT-RESULT      TO WS-STATS-FLT-SUM
095700
095800     IF WS-STATS-FLT-FIRST
095900        MOVE WS-CLS-FLT-RESULT  TO WS-STATS-FLT-MIN
096000                                    WS-STATS-FLT-MAX
096100        MOVE 'N'                TO WS-STATS-FLT-FIRST-SW
096200     ELSE
096300        IF WS-CLS-FLT-RESULT LESS THAN WS-STATS-FLT-MIN
096400           MOVE WS-CLS-FLT-RESULT TO WS-STATS-FLT-MIN
096500        END-IF
096600        IF WS-CLS-FLT-RESULT GREATER THAN WS-STATS-FLT-MAX
096700           MOVE WS-CLS-FLT-RESULT TO WS-STATS-FLT-MAX
096800        END-IF
096900     END-IF.
097000 250-END-ACCUMULATE-FLOAT-STATS.
097100     EXIT.
097200
097300 260-BEGIN-ACCUMULATE-INTEGER-STATS.
097400     ADD WS-CLS-INT-RESULT      TO WS-STATS-INT-SUM
097500
097600     IF WS-STATS-INT-FIRST
097700        MOVE WS-CLS-INT-RESULT  TO WS-STATS-INT-MIN
097800                                    WS-STATS-INT-MAX
097900        MOVE 'N'                TO WS-STATS-INT-FIRST-SW
098000     ELSE
098100        IF WS-CLS-INT-RESULT LESS THAN WS-STATS-INT-MIN
098200           MOVE WS-CLS-INT-RESULT TO WS-STATS-INT-MIN
098300        END-IF
098400        IF WS-CLS-INT-RESULT GREATER THAN WS-STATS-INT-MAX
098500           MOVE WS-CLS-INT-RESULT TO WS-STATS-INT-MAX
098600        END-IF
098700     END-IF.
098800 260-END-ACCUMULATE-INTEGER-STATS.
098900     EXIT.
099000
099100 270-BEGIN-ACCUMULATE-STRING-STATS.
099200     IF WS-STATS-STR-FIRST
099300        MOVE WS-CLS-EFF-LEN     TO WS-STATS-STR-LONGEST
099400                                    WS-STATS-STR-SHORTEST
099500        MOVE 'N'                TO WS-STATS-STR-FIRST-SW
099600     ELSE
099700        IF WS-CLS-EFF-LEN GREATER THAN WS-STATS-STR-LONGEST
099800           MOVE WS-CLS-EFF-LEN  TO WS-STATS-STR-LONGEST
099900        END-IF
100000        IF WS-CLS-EFF-LEN LESS THAN WS-STATS-STR-SHORTEST
100100           MOVE WS-CLS-EFF-LEN  TO WS-STATS-STR-SHORTEST
100200        END-IF
100300     END-IF.
100400 270-END-ACCUMULATE-STRING-STATS.
100500     EXIT.
100600
100700*    280- ONE OF THE THREE WORK TABLES FILLED UP (PAST
100800*    LNW-CTE-TBL-MAX LINES IN A SINGLE RUN) - THE LINE IS
100900*    COUNTED NOWHERE AND THE OPERATOR IS WARNED ON THE RUN
101000*    LISTING RATHER THAN THE RUN BEING ABENDED.  STF-0148.
101100 280-BEGIN-LOG-TABLE-FULL.                                        STF-0148
101200     MOVE 'WARN  '              TO WS-LOG-LEVEL-TEXT
101300     MOVE SPACES                TO WS-OUT-LINE-TEXT
101400     STRING 'The '                  DELIMITED BY SIZE
101500            WS-TBL-FULL-CATEGORY    DELIMITED BY SPACE
101600            ' table is full - line discarded'
101700                                    DELIMITED BY SIZE
101800       INTO WS-OUT-LINE-TEXT
101900     PERFORM 900-BEGIN-LOG-MESSAGE
102000        THRU 900-END-LOG-MESSAGE.
102100 280-END-LOG-TABLE-FULL.
102200     EXIT.
102300
102400*-----------------------------------------------------------
102500*    300-  WRITE OUT THE THREE CATEGORY FILES FROM THE WORK
102600*          TABLES BUILT DURING THE FILTER PASS.  LNP-APPEND-
102700*          FLAG SAYS WHETHER THIS RUN'S LINES ARE ADDED BEHIND
102800*          WHAT IS ALREADY OUT THERE OR REPLACE IT.  STF-0061.
102900*-----------------------------------------------------------
103000 300-BEGIN-WRITE-FILTERED-FILES.
103100     PERFORM 310-BEGIN-WRITE-INTEGERS-FILE
103200        THRU 310-END-WRITE-INTEGERS-FILE
103300
103400     PERFORM 320-BEGIN-WRITE-FLOATS-FILE
103500        THRU 320-END-WRITE-FLOATS-FILE
103600
103700     PERFORM 330-BEGIN-WRITE-STRINGS-FILE
103800        THRU 330-END-WRITE-STRINGS-FILE.
103900 300-END-WRITE-FILTERED-FILES.
104000     EXIT.
104100
104200 310-BEGIN-WRITE-INTEGERS-FILE.                                   STF-0073
104300     IF LNP-APPEND-YES
104400        OPEN EXTEND LNF-INTEGERS-FILE
104500     ELSE
104600        OPEN OUTPUT LNF-INTEGERS-FILE
104700     END-IF
104800
104900     IF FS-INTEGERS-FILE NOT = '00'
105000        MOVE 'WARN  '           TO WS-LOG-LEVEL-TEXT
105100        MOVE 'Unable to open the integers output file'
105200                                TO WS-OUT-LINE-TEXT
105300        PERFORM 900-BEGIN-LOG-MESSAGE
105400           THRU 900-END-LOG-MESSAGE
105500     ELSE
105600        PERFORM 311-BEGIN-WRITE-ONE-INTEGER
105700           THRU 311-END-WRITE-ONE-INTEGER
105800          VARYING LNW-INT-IDX FROM 1 BY 1
105900            UNTIL LNW-INT-IDX > LNW-INT-TBL-COUNT
106000
106100        CLOSE LNF-INTEGERS-FILE
106200     END-IF.
106300 310-END-WRITE-INTEGERS-FILE.
106400     EXIT.
106500
106600 311-BEGIN-WRITE-ONE-INTEGER.                                     STF-0345
106700     MOVE LNW-INT-ENTRY (LNW-INT-IDX) TO LNR-INT-VALUE
106800     MOVE LNR-INTEGER-RECORD          TO LNF-INTEGERS-RECORD
106900     WRITE LNF-INTEGERS-RECORD
107000     ADD 1 TO WS-STATS-INT-WRITTEN.
107100 311-END-WRITE-ONE-INTEGER.
107200     EXIT.
107300
107400 320-BEGIN-WRITE-FLOATS-FILE.
107500     IF LNP-APPEND-YES
107600        OPEN EXTEND LNF-FLOATS-FILE
107700     ELSE
107800        OPEN OUTPUT LNF-FLOATS-FILE
107900     END-IF
108000
108100     IF FS-FLOATS-FILE NOT = '00'
108200        MOVE 'WARN  '           TO WS-LOG-LEVEL-TEXT
108300        MOVE 'Unable to open the floats output file'
108400                                TO WS-OUT-LINE-TEXT
108500        PERFORM 900-BEGIN-LOG-MESSAGE
108600           THRU 900-END-LOG-MESSAGE
108700     ELSE
108800        PERFORM 321-BEGIN-WRITE-ONE-FLOAT
108900           THRU 321-END-WRITE-ONE-FLOAT
109000          VARYING LNW-FLT-IDX FROM 1 BY 1
109100            UNTIL LNW-FLT-IDX > LNW-FLT-TBL-COUNT
109200
109300        CLOSE LNF-FLOATS-FILE
109400     END-IF.
109500 320-END-WRITE-FLOATS-FILE.
109600     EXIT.
109700
109800 321-BEGIN-WRITE-ONE-FLOAT.                                       STF-0345
109900     MOVE LNW-FLT-ENTRY (LNW-FLT-IDX) TO LNR-FLT-VALUE
110000     MOVE LNR-FLOAT-RECORD            TO LNF-FLOATS-RECORD
110100     WRITE LNF-FLOATS-RECORD
110200     ADD 1 TO WS-STATS-FLT-WRITTEN.
110300 321-END-WRITE-ONE-FLOAT.
110400     EXIT.
110500
110600*    330- THE TRAILING SPACE LEFT ON LNW-STR-ENTRY BY 215- IS
110700*    STRIPPED BY THE LINE SEQUENTIAL WRITE ITSELF - THAT IS
110800*    WHY LNR-STRING-RECORD NEVER RE-MEASURES THE LINE.
110900 330-BEGIN-WRITE-STRINGS-FILE.
111000     IF LNP-APPEND-YES
111100        OPEN EXTEND LNF-STRINGS-FILE
111200     ELSE
111300        OPEN OUTPUT LNF-STRINGS-FILE
111400     END-IF
111500
111600     IF FS-STRINGS-FILE NOT = '00'
111700        MOVE 'WARN  '           TO WS-LOG-LEVEL-TEXT
111800        MOVE 'Unable to open the strings output file'
111900                                TO WS-OUT-LINE-TEXT
112000        PERFORM 900-BEGIN-LOG-MESSAGE
112100           THRU 900-END-LOG-MESSAGE
112200     ELSE
112300        PERFORM 331-BEGIN-WRITE-ONE-STRING
112400           THRU 331-END-WRITE-ONE-STRING
112500          VARYING LNW-STR-IDX FROM 1 BY 1
112600            UNTIL LNW-STR-IDX > LNW-STR-TBL-COUNT
112700
112800        CLOSE LNF-STRINGS-FILE
112900     END-IF.
113000 330-END-WRITE-STRINGS-FILE.
113100     EXIT.
113200
113300 331-BEGIN-WRITE-ONE-STRING.
113400     MOVE LNW-STR-ENTRY (LNW-STR-IDX) TO LNR-STR-VALUE
113500     MOVE LNR-STRING-RECORD           TO LNF-STRINGS-RECORD
113600     WRITE LNF-STRINGS-RECORD
113700     ADD 1 TO WS-STATS-STR-WRITTEN.
113800 331-END-WRITE-ONE-STRING.
113900     EXIT.
114000
114100*-----------------------------------------------------------
114200*    400-  RUN-END STATISTICS.  COUNTS ARE ALWAYS LISTED;
114300*          MIN/MAX/MEAN AND THE STRING LENGTH EXTREMES ARE
114400*          ADDED ONLY WHEN LNP-FULL-STATS-FLAG IS 'Y'.
114500*          STF-0172.
114600*-----------------------------------------------------------
114700 400-BEGIN-REPORT-STATISTICS.
114800     PERFORM 410-BEGIN-REPORT-COUNTS
114900        THRU 410-END-REPORT-COUNTS
115000
115100     IF LNP-FULL-STATS-YES
115200        PERFORM 420-BEGIN-REPORT-FULL-STATS
115300           THRU 420-END-REPORT-FULL-STATS
115400     END-IF.
115500 400-END-REPORT-STATISTICS.
115600     EXIT.
115700
115800 410-BEGIN-REPORT-COUNTS.                                         STF-0366
115900     MOVE 'INFO  '               TO WS-LOG-LEVEL-TEXT
116000
116100     MOVE WS-STATS-INT-WRITTEN   TO WS-DSP-COUNT
116200     MOVE SPACES                 TO WS-OUT-LINE-TEXT
116300     STRING 'Integers written: '  DELIMITED BY SIZE
116400            WS-DSP-COUNT          DELIMITED BY SIZE
116500       INTO WS-OUT-LINE-TEXT
116600     PERFORM 900-BEGIN-LOG-MESSAGE
116700        THRU 900-END-LOG-MESSAGE
116800
116900     MOVE WS-STATS-FLT-WRITTEN   TO WS-DSP-COUNT
117000     MOVE SPACES                 TO WS-OUT-LINE-TEXT
117100     STRING 'Floats written: '    DELIMITED BY SIZE
117200            WS-DSP-COUNT          DELIMITED BY SIZE
117300       INTO WS-OUT-LINE-TEXT
117400     PERFORM 900-BEGIN-LOG-MESSAGE
117500        THRU 900-END-LOG-MESSAGE
117600
117700     MOVE WS-STATS-STR-WRITTEN   TO WS-DSP-COUNT
117800     MOVE SPACES                 TO WS-OUT-LINE-TEXT
117900     STRING 'Strings written: '   DELIMITED BY SIZE
118000            WS-DSP-COUNT          DELIMITED BY SIZE
118100       INTO WS-OUT-LINE-TEXT
118200     PERFORM 900-BEGIN-LOG-MESSAGE
118300        THRU 900-END-LOG-MESSAGE
118400
118500*    BLANK SEPARATOR LINE AFTER THE COUNTS BLOCK - SAME BARE
118600*    DISPLAY SPACE HABIT THIS SHOP USES IN STRINGS FOR A REPORT
118700*    SEPARATOR, NOT ROUTED THROUGH 900- SO NO TIMESTAMP OR
118800*    LEVEL TAG GETS STAMPED ON IT.  STF-0352.
118900     DISPLAY SPACE.
119000 410-END-REPORT-COUNTS.
119100     EXIT.
119200
119300*    420- THE DIVIDE...GIVING...ROUNDED...ON SIZE ERROR FORM
119400*    BELOW IS THIS SHOP'S USUAL WAY OF FENDING OFF A DIVIDE BY
119500*    A ZERO RECORD COUNT (SEE CARSLSRP 300-) - A MEAN WITH
119600*    NOTHING TO AVERAGE COMES OUT ZERO, NOT AN ABEND.  THE
119700*    INTEGER MEAN IS LEFT UNROUNDED SO IT TRUNCATES.
119800 420-BEGIN-REPORT-FULL-STATS.                                     STF-0366
119900     MOVE ZERO TO WS-STATS-INT-MEAN
120000     DIVIDE WS-STATS-INT-WRITTEN INTO WS-STATS-INT-SUM
120100        GIVING WS-STATS-INT-MEAN
120200         ON SIZE ERROR
120300            MOVE ZERO TO WS-STATS-INT-MEAN
120400     END-DIVIDE
120500
120600     MOVE WS-STATS-INT-MIN  TO WS-DSP-INT
120700     MOVE SPACES            TO WS-OUT-LINE-TEXT
120800     STRING 'Min integer: '       DELIMITED BY SIZE
120900            WS-DSP-INT        DELIMITED BY SIZE
121000       INTO WS-OUT-LINE-TEXT
121100     PERFORM 900-BEGIN-LOG-MESSAGE THRU 900-END-LOG-MESSAGE
121200
121300     MOVE WS-STATS-INT-MAX  TO WS-DSP-INT
121400     MOVE SPACES            TO WS-OUT-LINE-TEXT
121500     STRING 'Max integer: '       DELIMITED BY SIZE
121600            WS-DSP-INT        DELIMITED BY SIZE
121700       INTO WS-OUT-LINE-TEXT
121800     PERFORM 900-BEGIN-LOG-MESSAGE THRU 900-END-LOG-MESSAGE
121900
122000     MOVE WS-STATS-INT-MEAN TO WS-DSP-INT
122100     MOVE SPACES            TO WS-OUT-LINE-TEXT
122200     STRING 'Mid integer: '       DELIMITED BY SIZE
122300            WS-DSP-INT        DELIMITED BY SIZE
122400       INTO WS-OUT-LINE-TEXT
122500     PERFORM 900-BEGIN-LOG-MESSAGE THRU 900-END-LOG-MESSAGE
122600*    BLANK SEPARATOR AFTER THE INTEGER GROUP.  STF-0352.
122700     DISPLAY SPACE
122800
122900     MOVE ZERO TO WS-STATS-FLT-MEAN
123000     DIVIDE WS-STATS-FLT-WRITTEN INTO WS-STATS-FLT-SUM
123100        GIVING WS-STATS-FLT-MEAN ROUNDED
123200         ON SIZE ERROR
123300            MOVE ZERO TO WS-STATS-FLT-MEAN
123400     END-DIVIDE
123500
123600     MOVE WS-STATS-FLT-MIN  TO WS-DSP-FLT
123700     MOVE SPACES            TO WS-OUT-LINE-TEXT
123800     STRING 'Min float: '         DELIMITED BY SIZE
123900            WS-DSP-FLT        DELIMITED BY SIZE
124000       INTO WS-OUT-LINE-TEXT
124100     PERFORM 900-BEGIN-LOG-MESSAGE THRU 900-END-LOG-MESSAGE
124200
124300     MOVE WS-STATS-FLT-MAX  TO WS-DSP-FLT
124400     MOVE SPACES            TO WS-OUT-LINE-TEXT
124500     STRING 'Max float: '         DELIMITED BY SIZE
124600            WS-DSP-FLT        DELIMITED BY SIZE
124700       INTO WS-OUT-LINE-TEXT
124800     PERFORM 900-BEGIN-LOG-MESSAGE THRU 900-END-LOG-MESSAGE
124900
125000     MOVE WS-STATS-FLT-MEAN TO WS-DSP-FLT
125100     MOVE SPACES            TO WS-OUT-LINE-TEXT
125200     STRING 'Mid float: '         DELIMITED BY SIZE
125300            WS-DSP-FLT        DELIMITED BY SIZE
125400       INTO WS-OUT-LINE-TEXT
125500     PERFORM 900-BEGIN-LOG-MESSAGE THRU 900-END-LOG-MESSAGE
125600*    BLANK SEPARATOR AFTER THE FLOAT GROUP.  STF-0352.
125700     DISPLAY SPACE
125800
125900     MOVE WS-STATS-STR-LONGEST  TO WS-DSP-LEN
126000     MOVE SPACES                TO WS-OUT-LINE-TEXT
126100     STRING 'Longest string length: ' DELIMITED BY SIZE
126200            WS-DSP-LEN                DELIMITED BY SIZE
126300       INTO WS-OUT-LINE-TEXT
126400     PERFORM 900-BEGIN-LOG-MESSAGE THRU 900-END-LOG-MESSAGE
126500
126600     MOVE WS-STATS-STR-SHORTEST TO WS-DSP-LEN
126700     MOVE SPACES                TO WS-OUT-LINE-TEXT
126800     STRING 'Shortest string length: ' DELIMITED BY SIZE
126900            WS-DSP-LEN                 DELIMITED BY SIZE
127000       INTO WS-OUT-LINE-TEXT
127100     PERFORM 900-BEGIN-LOG-MESSAGE THRU 900-END-LOG-MESSAGE
127200*    BLANK SEPARATOR AFTER THE STRING GROUP.  STF-0352.
127300     DISPLAY SPACE.
127400 420-END-REPORT-FULL-STATS.
127500     EXIT.
127600
127700*-----------------------------------------------------------
127800*    900-  THE ONE PLACE THAT BUILDS A RUN-LISTING LINE AND
127900*          DISPLAYS IT.  CALLERS SET WS-LOG-LEVEL-TEXT AND
128000*          WS-OUT-LINE-TEXT AND PERFORM THIS.  STF-0061.
128100*-----------------------------------------------------------
128200 900-BEGIN-LOG-MESSAGE.
128300     PERFORM 910-BEGIN-BUILD-LOG-TIMESTAMP
128400        THRU 910-END-BUILD-LOG-TIMESTAMP
128500
128600     MOVE SPACES                   TO LNR-LOG-LINE
128700     MOVE WS-LOG-TIMESTAMP-TEXT     TO LNR-LOG-TIMESTAMP
128800     MOVE SPACES                   TO LNR-LOG-LEVEL-BRACKETED
128900     STRING '['                     DELIMITED BY SIZE
129000            WS-LOG-LEVEL-TEXT        DELIMITED BY SPACE
129100            ']'                      DELIMITED BY SIZE
129200            ':'                      DELIMITED BY SIZE
129300       INTO LNR-LOG-LEVEL-BRACKETED
129400     MOVE WS-OUT-LINE-TEXT          TO LNR-LOG-MESSAGE
129500
129600     DISPLAY LNR-LOG-LINE-X.
129700 900-END-LOG-MESSAGE.
129800     EXIT.
129900
130000*    910- BUILDS THE dd.MM.yyyy hh:mm:ss STAMP STUCK ON THE
130100*    FRONT OF EVERY RUN-LISTING LINE.
130200 910-BEGIN-BUILD-LOG-TIMESTAMP.
130300     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD
130400     ACCEPT WS-NOW-TIME-NUM   FROM TIME
130500
130600     MOVE 1                        TO WS-LOG-POINTER
130700     MOVE SPACES                   TO WS-LOG-TIMESTAMP-TEXT
130800     STRING WS-TODAY-DD             DELIMITED BY SIZE
130900            '.'                     DELIMITED BY SIZE
131000            WS-TODAY-MM             DELIMITED BY SIZE
131100            '.'                     DELIMITED BY SIZE
131200            WS-TODAY-YYYY           DELIMITED BY SIZE
131300            ' '                     DELIMITED BY SIZE
131400            WS-NOW-HH               DELIMITED BY SIZE
131500            ':'                     DELIMITED BY SIZE
131600            WS-NOW-MN               DELIMITED BY SIZE
131700            ':'                     DELIMITED BY SIZE
131800            WS-NOW-SS               DELIMITED BY SIZE
131900       INTO WS-LOG-TIMESTAMP-TEXT
132000       WITH POINTER WS-LOG-POINTER.
132100 910-END-BUILD-LOG-TIMESTAMP.
132200     EXIT.
132300
132400 END PROGRAM LNFLTR.
