000100*=============================================================*
000200*    LNPARMS  -  RUN-PARAMETER (CONTROL-CARD) RECORD          *
000300*    COPY MEMBER FOR THE LINE FILTER BATCH RUN                *
000400*                                                             *
000500*    ONE RECORD READ FROM LNCTLCRD AT THE START OF EVERY RUN. *
000600*    REPLACES THE COMMAND-LINE SWITCHES USED BY THE OLD       *
000700*    ON-LINE VERSION OF THIS UTILITY - SEE LNFLTR CHANGE LOG. *
000800*=============================================================*
000900 01  LNP-CONTROL-RECORD.
001000*--------------------------------------------------------------
001100*    WHERE THE THREE CATEGORY FILES ARE TO BE WRITTEN.
001200*    DEFAULT, WHEN SPACES, IS THE CURRENT WORKING DIRECTORY.
001300*--------------------------------------------------------------
001400     03  LNP-OUTPUT-DIR              PIC X(100) VALUE SPACES.
001500
001600*--------------------------------------------------------------
001700*    PREFIX STUCK ON THE FRONT OF INTEGERS.TXT / FLOATS.TXT /
001800*    STRINGS.TXT.  DEFAULT, WHEN SPACES, IS NO PREFIX AT ALL.
001900*--------------------------------------------------------------
002000     03  LNP-PREFIX                  PIC X(20)  VALUE SPACES.
002100
002200*--------------------------------------------------------------
002300*    'Y' - KEEP WHAT IS ALREADY IN THE OUTPUT FILE AND ADD
002400*          THIS RUN'S RECORDS BEHIND IT.
002500*    'N' - (DEFAULT) THROW AWAY WHAT WAS THERE AND REPLACE IT.
002600*--------------------------------------------------------------
002700     03  LNP-APPEND-FLAG              PIC X(01) VALUE 'N'.
002800         88  LNP-APPEND-YES                     VALUE 'Y'.
002900         88  LNP-APPEND-NO                       VALUE 'N'.
003000
003100*--------------------------------------------------------------
003200*    'Y' - PRINT MIN / MAX / MEAN AND STRING LENGTH EXTREMES
003300*          ON TOP OF THE PLAIN RECORD COUNTS.
003400*    'N' - (DEFAULT) COUNTS ONLY.
003500*--------------------------------------------------------------
003600     03  LNP-FULL-STATS-FLAG          PIC X(01) VALUE 'N'.
003700         88  LNP-FULL-STATS-YES                 VALUE 'Y'.
003800         88  LNP-FULL-STATS-NO                   VALUE 'N'.
003900
004000*--------------------------------------------------------------
004100*    NUMBER OF INPUT-FILE ENTRIES ACTUALLY PUNCHED BELOW,
004200*    0 THRU 10.  A CONTROL CARD WITH ZERO HERE IS TREATED AS
004300*    "NO PARAMETERS SUPPLIED" BY LNFLTR.
004400*--------------------------------------------------------------
004500     03  LNP-INPUT-FILE-COUNT         PIC 9(02) COMP VALUE ZERO.
004600
004700*--------------------------------------------------------------
004800*    THE INPUT TEXT FILES TO BE FILTERED, IN THE ORDER THEY
004900*    ARE TO BE READ.  ONLY ENTRIES 1 THRU LNP-INPUT-FILE-COUNT
005000*    ARE MEANINGFUL.  PATHS NOT ENDING IN .TXT ARE REJECTED
005100*    BY LNFLTR AND NEVER REACH THE FILTER LOOP.
005200*--------------------------------------------------------------
005300     03  LNP-INPUT-FILE-TBL OCCURS 10 TIMES
005400                             INDEXED BY LNP-INPUT-FILE-IDX.
005500         05  LNP-INPUT-FILE-NAME     PIC X(100) VALUE SPACES.
005600
005700*--------------------------------------------------------------
005800*    PAD TO A ROUND RECORD LENGTH FOR THE CONTROL-CARD FILE -
005900*    LEAVES ROOM FOR A FUTURE PARAMETER WITHOUT RESPACING THE
006000*    WHOLE DECK.  DO NOT ALLOCATE OUT OF THIS FILLER.
006100*--------------------------------------------------------------
006200     03  FILLER                      PIC X(58)  VALUE SPACES.
